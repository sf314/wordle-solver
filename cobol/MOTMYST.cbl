000100*=============================================================*
000200*  MOTMYST   - ASSISTANT DE RESOLUTION DU JEU DU MOT MYSTERE  *
000300*              CHARGE LE DICTIONNAIRE, PILOTE LA BOUCLE DE    *
000400*              SAISIE DES ESSAIS ET APPLIQUE LES REGLES       *
000500*              D'ELIMINATION SUR LA LISTE DE CANDIDATS.       *
000600*              AFFICHE LE COMPTE ET UN APERCU VIA AFFCAND.    *
000700*              PAS DE FICHIER DE SORTIE - CONSOLE UNIQUEMENT. *
000800*              auteur : Isabelle Marand                       *
000900*=============================================================*
001000*  HISTORIQUE DES MODIFICATIONS                                *
001100*-------------------------------------------------------------*
001200*  05/12/89  IMD  CREATION DU PROGRAMME - DDE 89-0417          *
001300*  18/12/89  IMD  AJOUT DU CONTROLE DE LONGUEUR DU MOT LU      *
001400*  22/01/90  IMD  CORRECTION BOUCLE DE CHARGEMENT DICTIONNAIRE *
001500*  09/04/90  PLR  AJOUT MESSAGE FIN DE CHARGEMENT - DDE 90-091 *
001600*  14/11/90  IMD  REVUE DES LIBELLES ECRAN                     *
001700*  03/02/91  PLR  AJOUT COMPTEUR NB ESSAIS - DDE 91-0033       *
001800*  27/06/91  IMD  CORRECTION FILTRE LETTRE JAUNE MAL POSITIONNE*
001900*  11/09/91  PLR  HARMONISATION DES CODES RETOUR FICHIER       *
002000*  30/03/92  IMD  AJOUT ZONE SECURITE - DDE 92-0108            *
002100*  15/10/92  PLR  OPTIMISATION RECHERCHE DICTIONNAIRE (SEARCH) *
002200*  08/01/93  IMD  CORRECTION REGLE LETTRE VERTE MAL APPLIQUEE  *
002300*  19/05/93  PLR  AJOUT CONTROLE SUR CODE RESULTAT INVALIDE    *
002400*  02/12/93  IMD  REVUE GENERALE SUITE AUDIT QUALITE-DDE93-051 *
002500*  25/03/94  PLR  CORRECTION TRONCATURE LIGNE ESSAI 11 CAR.    *
002600*  17/08/94  IMD  AJOUT APPEL SOUS-PROGRAMME AFFCAND           *
002700*  06/02/95  PLR  NETTOYAGE COMMENTAIRES ET RENUMEROTATION     *
002800*  21/07/95  IMD  CORRECTION BOUCLE POSITION 0-4 -> 1-5        *
002900*-------------------------------------------------------------*
003000*  14/09/98  SBT  PASSAGE AN 2000 - AUCUNE ZONE DATE IMPACTEE  *
003100*  22/01/99  SBT  CONTROLE FORMEL POST-PASSAGE AN 2000 - OK    *
003200*-------------------------------------------------------------*
003300*  11/06/01  MLG  REPRISE MAINTENANCE - DDE 01-0176            *
003400*  30/09/03  MLG  CORRECTION MESSAGE ERREUR MOT HORS DICO      *
003500*  12/04/07  MLG  ALIGNEMENT NOUVELLE NORME FICHIER STATUT     *
003600*=============================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. MOTMYST.
003900 AUTHOR. I. MARAND.
004000 INSTALLATION. CENTRE DE TRAITEMENT COBOLP3.
004100 DATE-WRITTEN. 05/12/89.
004200 DATE-COMPILED.
004300 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE SERVICE ETUDES.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CL-MAJUSCULES IS 'A' THRU 'Z'
005000     UPSI 0 IS WS-SWITCH-TRACE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT F-MOTS
005500         ASSIGN TO MOTDICO
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-STAT-DICO.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200*    DESCRIPTION DU FICHIER DICTIONNAIRE (COPY PARTAGEE)
006300     COPY MOTLISTE.
006400
006500 WORKING-STORAGE SECTION.
006600
006700*    GESTION DU STATUT DU FICHIER DICTIONNAIRE
006800 01  WS-STAT-DICO                   PIC XX.
006900     88  WS-STAT-DICOOK                    VALUE '00'.
007000     88  WS-STAT-DICOFIN                   VALUE '10'.
007100
007200*    COMPTEURS DU TRAITEMENT
007300 01  WS-COMPTEURS.
007400     05  WS-NB-DICO         COMP    PIC 9(4)    VALUE 0.
007500     05  WS-NB-ESSAIS       COMP    PIC 9(3)    VALUE 0.
007600     05  FILLER                     PIC X(10).
007700
007800*    INDICES ET SOUS-INDICES DE PARCOURS DE TABLE
007900 01  WS-INDICES.
008000     05  WS-IND-DICO        COMP    PIC 9(4)    VALUE 0.
008100     05  WS-IND-CAND        COMP    PIC 9(4)    VALUE 0.
008200     05  WS-IND-GARDE       COMP    PIC 9(4)    VALUE 0.
008300     05  WS-IND-POS         COMP    PIC 9(1)    VALUE 0.
008400     05  WS-IND-LETTRE      COMP    PIC 9(1)    VALUE 0.
008500     05  WS-LONGUEUR-MOT    COMP    PIC 9(2)    VALUE 0.
008600     05  FILLER                     PIC X(10).
008700
008800*    ZONE COMMANDE SAISIE PAR L'UTILISATEUR
008900 01  WS-CMD                         PIC X(10)   VALUE SPACES.
009000     88  WS-CMD-ESSAI                      VALUE 'guess     '.
009100     88  WS-CMD-SORTIE                     VALUE 'exit      '.
009200
009300*    ZONE ESSAI (MOT DEVINE + CODE RESULTAT), 11 CARACTERES
009400*    5 (MOT) + 1 (SEPARATEUR) + 5 (CODE RESULTAT b/y/g)
009500 01  WS-ESSAI-LIGNE                 PIC X(11)   VALUE SPACES.
009600 01  WS-ESSAI-DET  REDEFINES  WS-ESSAI-LIGNE.
009700     05  WS-ESSAI-MOT-X             PIC X(05).
009800     05  WS-ESSAI-MOT-TAB  REDEFINES  WS-ESSAI-MOT-X
009900                          OCCURS 5 TIMES
010000                                    PIC X(01).
010100     05  FILLER                     PIC X(01).
010200     05  WS-ESSAI-RES-X             PIC X(05).
010300     05  WS-ESSAI-RES-TAB  REDEFINES  WS-ESSAI-RES-X
010400                          OCCURS 5 TIMES
010500                                    PIC X(01).
010600
010700*    LETTRE ET CODE COURANTS PENDANT LE PARCOURS DES POSITIONS
010800 01  WS-LETTRE-COURANTE             PIC X(01)   VALUE SPACE.
010900 01  WS-CODE-COURANT                PIC X(01)   VALUE SPACE.
011000
011100*    INDICATEURS DE TRAVAIL (CONTIENT/TROUVE)
011200 01  WS-FLAG-CONTIENT               PIC X(01)   VALUE 'N'.
011300     88  WS-CONTIENT-OUI                   VALUE 'O'.
011400     88  WS-CONTIENT-NON                    VALUE 'N'.
011500 01  WS-FLAG-TROUVE                 PIC X(01)   VALUE 'N'.
011600     88  WS-TROUVE-OUI                      VALUE 'O'.
011700     88  WS-TROUVE-NON                       VALUE 'N'.
011800
011900*    DICTIONNAIRE COMPLET (POUR LE CONTROLE D'APPARTENANCE) -
012000*    NE RETRECIT JAMAIS, CONTRAIREMENT A LA LISTE DE CANDIDATS
012100 01  WS-DICO.
012200     05  FILLER                     PIC X(04).
012300     05  WS-DICO-TAB  OCCURS 1 TO 9999 TIMES
012400                      DEPENDING ON WS-NB-DICO
012500                      INDEXED BY IDX-DICO.
012600         10  WS-DICO-MOT            PIC X(05).
012700
012800*    LISTE DES CANDIDATS - RETRECIT AU FIL DES ESSAIS. C'EST LA
012900*    ZONE PARTAGEE AVEC LE SOUS-PROGRAMME AFFCAND (CALL BY REF).
013000 01  WS-CANDIDAT.
013100     05  WS-NB-CANDIDAT     COMP    PIC 9(4)    VALUE 0.
013200     05  FILLER                     PIC X(04).
013300     05  WS-CANDIDAT-TAB  OCCURS 1 TO 9999 TIMES
013400                          DEPENDING ON WS-NB-CANDIDAT
013500                          INDEXED BY IDX-CAND.
013600         10  WS-CAND-MOT            PIC X(05).
013700         10  WS-CAND-LETTRE-TAB  REDEFINES  WS-CAND-MOT
013800                          OCCURS 5 TIMES
013900                                    PIC X(01).
014000
014100*    LIBELLES DU DIALOGUE AVEC L'UTILISATEUR
014200 01  WS-LIG-INVITE                  PIC X(30)
014300                            VALUE 'COMMANDE (guess/exit) : '.
014400 01  WS-LIG-TAILLE                  PIC X(30)
014500                            VALUE 'MOTS CHARGES DANS LE DICO :'.
014600 01  WS-LIG-TAILLE-NUM              PIC ZZZ9.
014700 01  WS-LIG-AU-REVOIR               PIC X(40)
014800                            VALUE 'FIN DE SESSION MOTMYST - AU REVOIR.'.
014900 01  WS-LIG-ERR-LONG                PIC X(50)
015000                            VALUE 'LIGNE ESSAI DE LONGUEUR INCORRECTE.'.
015100 01  WS-LIG-ERR-MOT                 PIC X(50)
015200                            VALUE 'MOT DEVINE DE LONGUEUR INCORRECTE.'.
015300 01  WS-LIG-ERR-RES                 PIC X(50)
015400                            VALUE 'CODE RESULTAT DE LONGUEUR INCORRECTE.'.
015500 01  WS-LIG-ERR-DICO                PIC X(50)
015600                            VALUE 'MOT DEVINE ABSENT DU DICTIONNAIRE.'.
015700 01  WS-LIG-ERR-CODE                PIC X(50)
015800                            VALUE 'CODE RESULTAT INVALIDE POSITION :'.
015900 01  WS-LIG-WARN-LONG               PIC X(50)
016000                            VALUE 'MOT DICTIONNAIRE LONGUEUR <> 5 :'.
016100
016200 PROCEDURE DIVISION.
016300
016400*=============================================================*
016500*  PROGRAMME PRINCIPAL                                        *
016600*=============================================================*
016700 0000-MAIN-START.
016800     PERFORM 1000-INITIALISE-START THRU 1010-INITIALISE-END.
016900     PERFORM 2000-OUVRE-DICO-START THRU 2010-OUVRE-DICO-END.
017000     PERFORM 2020-LIT-DICO-START   THRU 2030-LIT-DICO-END.
017100     PERFORM 2040-CHARGE-DICO-START THRU 2050-CHARGE-DICO-END
017200        UNTIL WS-STAT-DICOFIN.
017300     PERFORM 2900-FERME-DICO-START THRU 2910-FERME-DICO-END.
017400     PERFORM 3000-AFFICHE-TAILLE-START THRU 3010-AFFICHE-TAILLE-END.
017500     PERFORM 4000-BOUCLE-CMD-START THRU 4010-BOUCLE-CMD-END
017600        UNTIL WS-CMD-SORTIE.
017700     PERFORM 4900-MESSAGE-FIN-START THRU 4910-MESSAGE-FIN-END.
017800 0000-MAIN-END.
017900     STOP RUN.
018000
018100*---------------------------------------------------------------
018200*  INITIALISATION DES ZONES DE TRAVAIL
018300*---------------------------------------------------------------
018400 1000-INITIALISE-START.
018500     INITIALIZE WS-COMPTEURS.
018600     INITIALIZE WS-INDICES.
018700     INITIALIZE WS-CANDIDAT.
018800 1010-INITIALISE-END.
018900     EXIT.
019000
019100*---------------------------------------------------------------
019200*  OUVERTURE / LECTURE / FERMETURE DU FICHIER DICTIONNAIRE
019300*---------------------------------------------------------------
019400 2000-OUVRE-DICO-START.
019500     OPEN INPUT F-MOTS.
019600     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
019700 2010-OUVRE-DICO-END.
019800     EXIT.
019900
020000 2020-LIT-DICO-START.
020100     READ F-MOTS.
020200     PERFORM 9000-TEST-STATUT-START THRU 9010-TEST-STATUT-END.
020300 2030-LIT-DICO-END.
020400     EXIT.
020500
020600*    CHARGE UN MOT DANS LE DICTIONNAIRE COMPLET ET DANS LA
020700*    LISTE DE CANDIDATS, PUIS CONTROLE SA LONGUEUR, PUIS
020800*    ENCHAINE SUR LA LECTURE SUIVANTE (BOUCLE PAR PARAGRAPHE).
020900 2040-CHARGE-DICO-START.
021000     ADD 1 TO WS-NB-DICO.
021100     MOVE RMOT-TEXTE TO WS-DICO-MOT(WS-NB-DICO).
021200     ADD 1 TO WS-NB-CANDIDAT.
021300     MOVE RMOT-TEXTE TO WS-CAND-MOT(WS-NB-CANDIDAT).
021400     PERFORM 2060-VALIDE-LONGUEUR-START
021500        THRU 2070-VALIDE-LONGUEUR-END.
021600     PERFORM 2020-LIT-DICO-START THRU 2030-LIT-DICO-END.
021700 2050-CHARGE-DICO-END.
021800     EXIT.
021900
022000*    CONTROLE DE LONGUEUR = 5 SANS FONCTION INTRINSEQUE : ON
022100*    COMPTE LES CARACTERES AVANT LE PREMIER ESPACE.
022200 2060-VALIDE-LONGUEUR-START.
022300     MOVE 0 TO WS-LONGUEUR-MOT.
022400     INSPECT RMOT-TEXTE TALLYING WS-LONGUEUR-MOT
022500        FOR CHARACTERS BEFORE INITIAL SPACE.
022600     IF WS-LONGUEUR-MOT NOT = 5
022700        DISPLAY WS-LIG-WARN-LONG SPACE RMOT-TEXTE
022800     END-IF.
022900 2070-VALIDE-LONGUEUR-END.
023000     EXIT.
023100
023200 2900-FERME-DICO-START.
023300     CLOSE F-MOTS.
023400 2910-FERME-DICO-END.
023500     EXIT.
023600
023700*---------------------------------------------------------------
023800*  AFFICHAGE DE LA TAILLE DU DICTIONNAIRE CHARGE
023900*---------------------------------------------------------------
024000 3000-AFFICHE-TAILLE-START.
024100     MOVE WS-NB-DICO TO WS-LIG-TAILLE-NUM.
024200     DISPLAY WS-LIG-TAILLE SPACE WS-LIG-TAILLE-NUM.
024300 3010-AFFICHE-TAILLE-END.
024400     EXIT.
024500
024600*---------------------------------------------------------------
024700*  BOUCLE INTERACTIVE DE COMMANDES (guess / exit)
024800*---------------------------------------------------------------
024900 4000-BOUCLE-CMD-START.
025000     DISPLAY WS-LIG-INVITE WITH NO ADVANCING.
025100     ACCEPT WS-CMD.
025200     EVALUATE TRUE
025300        WHEN WS-CMD-ESSAI
025400           PERFORM 4200-CMD-ESSAI-START THRU 4290-CMD-ESSAI-END
025500        WHEN WS-CMD-SORTIE
025600           CONTINUE
025700        WHEN OTHER
025800           CONTINUE
025900     END-EVALUATE.
026000 4010-BOUCLE-CMD-END.
026100     EXIT.
026200
026300 4900-MESSAGE-FIN-START.
026400     DISPLAY WS-LIG-AU-REVOIR.
026500 4910-MESSAGE-FIN-END.
026600     EXIT.
026700
026800*---------------------------------------------------------------
026900*  TRAITEMENT DE LA COMMANDE guess : SAISIE, CONTROLES,
027000*  ELIMINATION POSITION PAR POSITION, PUIS AFFICHAGE.
027100*---------------------------------------------------------------
027200 4200-CMD-ESSAI-START.
027300     PERFORM 4210-LIT-ESSAI-START THRU 4211-LIT-ESSAI-END.
027400     IF WS-LONGUEUR-MOT NOT = 11
027500        DISPLAY WS-LIG-ERR-LONG
027600        GO TO 4290-CMD-ESSAI-END
027700     END-IF.
027800
027900     PERFORM 4220-DECOUPE-ESSAI-START THRU 4221-DECOUPE-ESSAI-END.
028000
028100     MOVE 0 TO WS-LONGUEUR-MOT.
028200     INSPECT WS-ESSAI-MOT-X TALLYING WS-LONGUEUR-MOT
028300        FOR CHARACTERS BEFORE INITIAL SPACE.
028400     IF WS-LONGUEUR-MOT NOT = 5
028500        DISPLAY WS-LIG-ERR-MOT
028600        GO TO 4290-CMD-ESSAI-END
028700     END-IF.
028800
028900     MOVE 0 TO WS-LONGUEUR-MOT.
029000     INSPECT WS-ESSAI-RES-X TALLYING WS-LONGUEUR-MOT
029100        FOR CHARACTERS BEFORE INITIAL SPACE.
029200     IF WS-LONGUEUR-MOT NOT = 5
029300        DISPLAY WS-LIG-ERR-RES
029400        GO TO 4290-CMD-ESSAI-END
029500     END-IF.
029600
029700     PERFORM 4250-VERIF-DICO-START THRU 4260-VERIF-DICO-END.
029800     IF WS-TROUVE-NON
029900        DISPLAY WS-LIG-ERR-DICO
030000        GO TO 4290-CMD-ESSAI-END
030100     END-IF.
030200
030300     ADD 1 TO WS-NB-ESSAIS.
030400     PERFORM 4300-BOUCLE-POSITION-START THRU 4310-BOUCLE-POSITION-END
030500        VARYING WS-IND-POS FROM 1 BY 1 UNTIL WS-IND-POS > 5.
030600
030700     PERFORM 4400-APPEL-AFFICHAGE-START THRU 4410-APPEL-AFFICHAGE-END.
030800 4290-CMD-ESSAI-END.
030900     EXIT.
031000
031100*    SAISIT LA LIGNE D'ESSAI (11 CARACTERES ATTENDUS) ET EN
031200*    CALCULE LA LONGUEUR REELLE (BLANCS DE FIN NON COMPTES).
031300 4210-LIT-ESSAI-START.
031400     MOVE SPACES TO WS-ESSAI-LIGNE.
031500     ACCEPT WS-ESSAI-LIGNE.
031600     MOVE 0 TO WS-LONGUEUR-MOT.
031700     INSPECT WS-ESSAI-LIGNE TALLYING WS-LONGUEUR-MOT
031800        FOR CHARACTERS BEFORE INITIAL SPACE.
031900*    UNE LIGNE DE 11 CARACTERES CONTIENT UN ESPACE SEPARATEUR
032000*    EN POSITION 6 : LA LONGUEUR REELLE DOIT DONC VALOIR 11
032100*    QUAND ON RECOMPTE JUSQU'AU DERNIER CARACTERE SIGNIFICATIF.
032200     IF WS-ESSAI-LIGNE(11:1) NOT = SPACE
032300        MOVE 11 TO WS-LONGUEUR-MOT
032400     END-IF.
032500 4211-LIT-ESSAI-END.
032600     EXIT.
032700
032800*    DECOUPE LA LIGNE D'ESSAI SUR L'ESPACE SEPARATEUR
032900 4220-DECOUPE-ESSAI-START.
033000     UNSTRING WS-ESSAI-LIGNE
033100        DELIMITED BY SPACE
033200        INTO WS-ESSAI-MOT-X
033300             WS-ESSAI-RES-X.
033400 4221-DECOUPE-ESSAI-END.
033500     EXIT.
033600
033700*    CONTROLE D'APPARTENANCE DU MOT DEVINE AU DICTIONNAIRE
033800*    D'ORIGINE (WS-DICO-TAB, JAMAIS LA LISTE DE CANDIDATS).
033900 4250-VERIF-DICO-START.
034000     MOVE 'N' TO WS-FLAG-TROUVE.
034100     SET IDX-DICO TO 1.
034200     SEARCH WS-DICO-TAB
034300        AT END
034400           MOVE 'N' TO WS-FLAG-TROUVE
034500        WHEN WS-DICO-MOT(IDX-DICO) = WS-ESSAI-MOT-X
034600           MOVE 'O' TO WS-FLAG-TROUVE
034700     END-SEARCH.
034800 4260-VERIF-DICO-END.
034900     EXIT.
035000
035100*    APPEL DU SOUS-PROGRAMME D'AFFICHAGE (COMPTE + APERCU)
035200 4400-APPEL-AFFICHAGE-START.
035300     CALL 'AFFCAND' USING BY REFERENCE WS-CANDIDAT
035400     EXCEPTION
035500        DISPLAY 'PB LORS DE L''APPEL DE AFFCAND'
035600        GO TO 4290-CMD-ESSAI-END.
035700 4410-APPEL-AFFICHAGE-END.
035800     EXIT.
035900
036000*---------------------------------------------------------------
036100*  BOUCLE DES 5 POSITIONS DE L'ESSAI - ELIMINATION CUMULATIVE
036200*---------------------------------------------------------------
036300 4300-BOUCLE-POSITION-START.
036400     MOVE WS-ESSAI-MOT-TAB(WS-IND-POS) TO WS-LETTRE-COURANTE.
036500     MOVE WS-ESSAI-RES-TAB(WS-IND-POS) TO WS-CODE-COURANT.
036600     EVALUATE WS-CODE-COURANT
036700        WHEN 'b'
036800           PERFORM 5000-FILTRE-NOIR-START
036900              THRU 5010-FILTRE-NOIR-END
037000        WHEN 'y'
037100           PERFORM 5100-FILTRE-JAUNE-START
037200              THRU 5120-FILTRE-JAUNE-END
037300        WHEN 'g'
037400           PERFORM 5200-FILTRE-VERT-START
037500              THRU 5210-FILTRE-VERT-END
037600        WHEN OTHER
037700           PERFORM 5300-FILTRE-INVALIDE-START
037800              THRU 5310-FILTRE-INVALIDE-END
037900     END-EVALUATE.
038000 4310-BOUCLE-POSITION-END.
038100     EXIT.
038200
038300*---------------------------------------------------------------
038400*  REGLE NOIRE (b) : LA LETTRE N'EST NULLE PART DANS LE MOT -
038500*  ON NE GARDE QUE LES CANDIDATS QUI NE LA CONTIENNENT PAS.
038600*---------------------------------------------------------------
038700 5000-FILTRE-NOIR-START.
038800     MOVE 0 TO WS-IND-GARDE.
038900     PERFORM 5020-NOIR-BOUCLE-START THRU 5030-NOIR-BOUCLE-END
039000        VARYING WS-IND-CAND FROM 1 BY 1
039100           UNTIL WS-IND-CAND > WS-NB-CANDIDAT.
039200     MOVE WS-IND-GARDE TO WS-NB-CANDIDAT.
039300 5010-FILTRE-NOIR-END.
039400     EXIT.
039500
039600 5020-NOIR-BOUCLE-START.
039700     PERFORM 8000-MOT-CONTIENT-START THRU 8010-MOT-CONTIENT-END.
039800     IF WS-CONTIENT-NON
039900        ADD 1 TO WS-IND-GARDE
040000        MOVE WS-CANDIDAT-TAB(WS-IND-CAND)
040100           TO WS-CANDIDAT-TAB(WS-IND-GARDE)
040200     END-IF.
040300 5030-NOIR-BOUCLE-END.
040400     EXIT.
040500
040600*---------------------------------------------------------------
040700*  REGLE JAUNE (y) : LA LETTRE EST PRESENTE MAIS MAL PLACEE -
040800*  DEUX PASSAGES : D'ABORD ON NE GARDE QUE CEUX QUI LA
040900*  CONTIENNENT, PUIS ON ELIMINE CEUX QUI L'ONT A LA POSITION.
041000*---------------------------------------------------------------
041100 5100-FILTRE-JAUNE-START.
041200     MOVE 0 TO WS-IND-GARDE.
041300     PERFORM 5110-JAUNE-BOUCLE1-START THRU 5111-JAUNE-BOUCLE1-END
041400        VARYING WS-IND-CAND FROM 1 BY 1
041500           UNTIL WS-IND-CAND > WS-NB-CANDIDAT.
041600     MOVE WS-IND-GARDE TO WS-NB-CANDIDAT.
041700     MOVE 0 TO WS-IND-GARDE.
041800     PERFORM 5115-JAUNE-BOUCLE2-START THRU 5116-JAUNE-BOUCLE2-END
041900        VARYING WS-IND-CAND FROM 1 BY 1
042000           UNTIL WS-IND-CAND > WS-NB-CANDIDAT.
042100     MOVE WS-IND-GARDE TO WS-NB-CANDIDAT.
042200 5120-FILTRE-JAUNE-END.
042300     EXIT.
042400
042500 5110-JAUNE-BOUCLE1-START.
042600     PERFORM 8000-MOT-CONTIENT-START THRU 8010-MOT-CONTIENT-END.
042700     IF WS-CONTIENT-OUI
042800        ADD 1 TO WS-IND-GARDE
042900        MOVE WS-CANDIDAT-TAB(WS-IND-CAND)
043000           TO WS-CANDIDAT-TAB(WS-IND-GARDE)
043100     END-IF.
043200 5111-JAUNE-BOUCLE1-END.
043300     EXIT.
043400
043500 5115-JAUNE-BOUCLE2-START.
043600     IF WS-CAND-LETTRE-TAB(WS-IND-CAND, WS-IND-POS)
043700           NOT = WS-LETTRE-COURANTE
043800        ADD 1 TO WS-IND-GARDE
043900        MOVE WS-CANDIDAT-TAB(WS-IND-CAND)
044000           TO WS-CANDIDAT-TAB(WS-IND-GARDE)
044100     END-IF.
044200 5116-JAUNE-BOUCLE2-END.
044300     EXIT.
044400
044500*---------------------------------------------------------------
044600*  REGLE VERTE (g) : LA LETTRE EST A LA BONNE POSITION - ON NE
044700*  GARDE QUE LES CANDIDATS QUI L'ONT AUSSI A CETTE POSITION.
044800*---------------------------------------------------------------
044900 5200-FILTRE-VERT-START.
045000     MOVE 0 TO WS-IND-GARDE.
045100     PERFORM 5220-VERT-BOUCLE-START THRU 5221-VERT-BOUCLE-END
045200        VARYING WS-IND-CAND FROM 1 BY 1
045300           UNTIL WS-IND-CAND > WS-NB-CANDIDAT.
045400     MOVE WS-IND-GARDE TO WS-NB-CANDIDAT.
045500 5210-FILTRE-VERT-END.
045600     EXIT.
045700
045800 5220-VERT-BOUCLE-START.
045900     IF WS-CAND-LETTRE-TAB(WS-IND-CAND, WS-IND-POS)
046000           = WS-LETTRE-COURANTE
046100        ADD 1 TO WS-IND-GARDE
046200        MOVE WS-CANDIDAT-TAB(WS-IND-CAND)
046300           TO WS-CANDIDAT-TAB(WS-IND-GARDE)
046400     END-IF.
046500 5221-VERT-BOUCLE-END.
046600     EXIT.
046700
046800*---------------------------------------------------------------
046900*  CODE RESULTAT INVALIDE : ON SIGNALE ET ON NE TOUCHE PAS A
047000*  LA LISTE DE CANDIDATS, PUIS ON CONTINUE LES AUTRES POSITIONS.
047100*---------------------------------------------------------------
047200 5300-FILTRE-INVALIDE-START.
047300     DISPLAY WS-LIG-ERR-CODE SPACE WS-IND-POS
047400        SPACE WS-CODE-COURANT.
047500 5310-FILTRE-INVALIDE-END.
047600     EXIT.
047700
047800*---------------------------------------------------------------
047900*  UTILITAIRE PARTAGE : LE CANDIDAT COURANT (WS-IND-CAND)
048000*  CONTIENT-IL WS-LETTRE-COURANTE, PEU IMPORTE LA POSITION ?
048100*---------------------------------------------------------------
048200 8000-MOT-CONTIENT-START.
048300     MOVE 'N' TO WS-FLAG-CONTIENT.
048400     PERFORM 8020-MOT-CONTIENT-BOUCLE-START
048500        THRU 8030-MOT-CONTIENT-BOUCLE-END
048600        VARYING WS-IND-LETTRE FROM 1 BY 1
048700           UNTIL WS-IND-LETTRE > 5.
048800 8010-MOT-CONTIENT-END.
048900     EXIT.
049000
049100 8020-MOT-CONTIENT-BOUCLE-START.
049200     IF WS-CAND-LETTRE-TAB(WS-IND-CAND, WS-IND-LETTRE)
049300           = WS-LETTRE-COURANTE
049400        MOVE 'O' TO WS-FLAG-CONTIENT
049500     END-IF.
049600 8030-MOT-CONTIENT-BOUCLE-END.
049700     EXIT.
049800
049900*---------------------------------------------------------------
050000*  CONTROLE DE STATUT FICHIER DICTIONNAIRE
050100*---------------------------------------------------------------
050200 9000-TEST-STATUT-START.
050300     IF (NOT WS-STAT-DICOOK) AND (NOT WS-STAT-DICOFIN)
050400        DISPLAY 'CODE RETOUR D''ERREUR DICTIONNAIRE :' SPACE
050500           WS-STAT-DICO
050600        GO TO 0000-MAIN-END
050700     END-IF.
050800 9010-TEST-STATUT-END.
050900     EXIT.
