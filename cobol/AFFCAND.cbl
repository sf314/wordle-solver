000100*=============================================================*
000200*  AFFCAND   - SOUS-PROGRAMME D'AFFICHAGE DE LA LISTE DE       *
000300*              CANDIDATS RESTANTS DU JEU DU MOT MYSTERE.       *
000400*              APPELE PAR MOTMYST APRES CHAQUE ESSAI.          *
000500*              AFFICHE LE NOMBRE DE CANDIDATS ET UN APERCU :   *
000600*              LES 10 PREMIERS SI PLUS DE 50, SINON TOUS.      *
000700*              auteur : Isabelle Marand                       *
000800*=============================================================*
000900*  HISTORIQUE DES MODIFICATIONS                                *
001000*-------------------------------------------------------------*
001100*  17/08/94  IMD  CREATION DU SOUS-PROGRAMME - DDE 94-0212     *
001200*  25/10/94  PLR  AJOUT DU SEUIL DE 50 POUR L'APERCU COMPLET   *
001300*  06/02/95  PLR  NETTOYAGE COMMENTAIRES ET RENUMEROTATION     *
001400*  19/06/95  IMD  CORRECTION EDITION DU COMPTEUR (ZZZ9)        *
001500*  21/07/95  IMD  LIMITATION DE L'APERCU A 10 MOTS MAXIMUM     *
001600*-------------------------------------------------------------*
001700*  14/09/98  SBT  PASSAGE AN 2000 - AUCUNE ZONE DATE IMPACTEE  *
001800*  22/01/99  SBT  CONTROLE FORMEL POST-PASSAGE AN 2000 - OK    *
001900*-------------------------------------------------------------*
002000*  11/06/01  MLG  REPRISE MAINTENANCE - DDE 01-0176            *
002100*  12/04/07  MLG  ALIGNEMENT NOUVELLE NORME FICHIER STATUT     *
002200*=============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. AFFCAND.
002500 AUTHOR. I. MARAND.
002600 INSTALLATION. CENTRE DE TRAITEMENT COBOLP3.
002700 DATE-WRITTEN. 17/08/94.
002800 DATE-COMPILED.
002900 SECURITY. USAGE INTERNE - DIFFUSION RESTREINTE SERVICE ETUDES.
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS CL-MAJUSCULES IS 'A' THRU 'Z'
003600     UPSI 0 IS WS-SWITCH-TRACE.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100*    INDICES ET COMPTEURS DE PARCOURS DE L'APERCU
004200 01  WS-COMPTEURS.
004300     05  WS-IND-APERCU      COMP    PIC 9(4)    VALUE 0.
004400     05  WS-NB-AFFICHE      COMP    PIC 9(4)    VALUE 0.
004500     05  FILLER                     PIC X(10).
004600
004700*    ZONE D'EDITION DU NOMBRE DE CANDIDATS
004800 01  WS-NB-CAND-EDIT                PIC ZZZ9.
004900 01  WS-NB-CAND-EDIT-R  REDEFINES  WS-NB-CAND-EDIT.
005000     05  WS-NB-CAND-EDIT-TAB OCCURS 4 TIMES
005100                                    PIC X(01).
005200
005300*    LIBELLES DU RAPPORT ECRAN
005400 01  WS-LIG-CPT                     PIC X(30)
005500                            VALUE 'CANDIDATS RESTANTS :'.
005600 01  WS-LIG-APERCU-ENTETE           PIC X(30)
005700                            VALUE 'APERCU DES CANDIDATS :'.
005800 01  WS-LIG-APERCU-VIDE             PIC X(30)
005900                            VALUE 'PLUS AUCUN CANDIDAT POSSIBLE.'.
006000 01  WS-LIG-SORTIE                  PIC X(10).
006100 01  WS-LIG-SORTIE-DET  REDEFINES  WS-LIG-SORTIE.
006200     05  WS-LIG-SORTIE-MOT          PIC X(05).
006300     05  FILLER                     PIC X(05).
006400
006500 LINKAGE SECTION.
006600*    ZONE PARTAGEE AVEC MOTMYST (CALL BY REFERENCE) - MEME
006700*    DESCRIPTION QUE WS-CANDIDAT DANS LE PROGRAMME APPELANT.
006800 01  LK-CANDIDAT.
006900     05  LK-NB-CANDIDAT     COMP    PIC 9(4).
007000     05  FILLER                     PIC X(04).
007100     05  LK-CANDIDAT-TAB  OCCURS 1 TO 9999 TIMES
007200                          DEPENDING ON LK-NB-CANDIDAT
007300                          INDEXED BY IDX-LK-CAND.
007400         10  LK-CAND-MOT            PIC X(05).
007500         10  LK-CAND-LETTRE-TAB  REDEFINES  LK-CAND-MOT
007600                          OCCURS 5 TIMES
007700                                    PIC X(01).
007800
007900 PROCEDURE DIVISION USING LK-CANDIDAT.
008000
008100*=============================================================*
008200*  PROGRAMME PRINCIPAL DU SOUS-PROGRAMME                       *
008300*=============================================================*
008400 0000-MAIN-START.
008500     PERFORM 7000-AFFICHE-CPT-START THRU 7010-AFFICHE-CPT-END.
008600     IF LK-NB-CANDIDAT > 0
008700        PERFORM 7020-AFFICHE-APERCU-START
008800           THRU 7030-AFFICHE-APERCU-END
008900     ELSE
009000        DISPLAY WS-LIG-APERCU-VIDE
009100     END-IF.
009200 0000-MAIN-END.
009300     STOP RUN.
009400
009500*---------------------------------------------------------------
009600*  AFFICHAGE DU NOMBRE DE CANDIDATS RESTANTS
009700*---------------------------------------------------------------
009800 7000-AFFICHE-CPT-START.
009900     MOVE LK-NB-CANDIDAT TO WS-NB-CAND-EDIT.
010000     DISPLAY WS-LIG-CPT SPACE WS-NB-CAND-EDIT.
010100 7010-AFFICHE-CPT-END.
010200     EXIT.
010300
010400*---------------------------------------------------------------
010500*  APERCU DES CANDIDATS : 10 PREMIERS SI PLUS DE 50, SINON TOUS
010600*---------------------------------------------------------------
010700 7020-AFFICHE-APERCU-START.
010800     DISPLAY WS-LIG-APERCU-ENTETE.
010900     IF LK-NB-CANDIDAT > 50
011000        MOVE 10 TO WS-NB-AFFICHE
011100     ELSE
011200        MOVE LK-NB-CANDIDAT TO WS-NB-AFFICHE
011300     END-IF.
011400     PERFORM 7040-APERCU-BOUCLE-START THRU 7050-APERCU-BOUCLE-END
011500        VARYING WS-IND-APERCU FROM 1 BY 1
011600           UNTIL WS-IND-APERCU > WS-NB-AFFICHE.
011700 7030-AFFICHE-APERCU-END.
011800     EXIT.
011900
012000 7040-APERCU-BOUCLE-START.
012100     MOVE SPACES TO WS-LIG-SORTIE.
012200     MOVE LK-CAND-MOT(WS-IND-APERCU) TO WS-LIG-SORTIE-MOT.
012300     DISPLAY WS-LIG-SORTIE.
012400 7050-APERCU-BOUCLE-END.
012500     EXIT.
