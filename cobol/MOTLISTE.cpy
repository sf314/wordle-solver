000100*=============================================================*
000200*  MOTLISTE  - DESCRIPTION DU FICHIER DICTIONNAIRE DU JEU DU   *
000300*              MOT MYSTERE.  UN MOT DE 5 LETTRES PAR LIGNE.    *
000400*              UTILISE PAR MOTMYST (COPY DANS FILE SECTION).   *
000500*-------------------------------------------------------------*
000600*  05/12/89  IMD  CREATION DE LA COPY - DDE 89-0417            *
000700*  22/01/90  IMD  AJOUT DE LA VUE LETTRE PAR LETTRE DU MOT     *
000800*  06/02/95  PLR  NETTOYAGE COMMENTAIRES ET RENUMEROTATION     *
000900*=============================================================*
001000 FD  F-MOTS
001100     RECORD CONTAINS 20 CHARACTERS
001200     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  REC-MOT                        PIC X(20).
001600
001700*    VUE MOT COMPLET (5 CARACTERES) + ZONE INUTILISEE
001800 01  RMOT-DET  REDEFINES  REC-MOT.
001900     05  RMOT-TEXTE                 PIC X(05).
002000     05  FILLER                     PIC X(15).
002100
002200*    VUE LETTRE PAR LETTRE, UTILISEE PAR MOTMYST POUR
002300*    APPLIQUER LES REGLES D'ELIMINATION POSITION PAR POSITION
002400 01  RMOT-LETTRE-DET  REDEFINES  REC-MOT.
002500     05  RMOT-LETTRE-TAB  OCCURS 5 TIMES
002600                                    PIC X(01).
002700     05  FILLER                     PIC X(15).
